000100******************************************************************
000110* FECHA       : 22/04/1991                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (ERAM)                             *
000130* APLICACION  : CARTERA DE INVERSIONES                           *
000140* PROGRAMA    : TRK1V01                                          *
000150* TIPO        : SUBPROGRAMA (CALLED)                             *
000160* DESCRIPCION : VALIDA UN PAQUETE DE TICK DE MERCADO (POSICIONES,*
000170*             : RESUMEN DE MERCADO E HISTORICO DE MERCADO) ANTES *
000180*             : DE QUE TRK1B01 TOQUE ARCHIVO ALGUNO.  DEVUELVE   *
000190*             : BANDERA DE VALIDO Y EL PRIMER MENSAJE DE ERROR.  *
000200* ARCHIVOS    : NO APLICA (TODO LLEGA POR LINKAGE)               *
000210* PROGRAMA(S) : LO LLAMA TRK1B01                                 *
000220* ACCION (ES) : V=VALIDA                                         *
000230* BPM/RATIONAL: 231900                                           *
000240******************************************************************
000250 ID DIVISION.
000260 PROGRAM-ID.    TRK1V01.
000270 AUTHOR.        ERICK RAMIREZ.
000280 INSTALLATION.  CARTERA DE INVERSIONES.
000290 DATE-WRITTEN.  22/04/1991.
000300 DATE-COMPILED.
000310 SECURITY.      CONFIDENCIAL - PROPIEDAD DE LA EMPRESA.
000320******************************************************************
000330*                     B I T A C O R A   D E   C A M B I O S      *
000340*----------------------------------------------------------------*
000350* 22/04/1991  ERAM  CREACION: VALIDA POSICIONES Y RESUMEN DE     *
000360*                   MERCADO (REGLAS 1-3) PARA TRK1B01.           *
000370* 14/08/1994  ERAM  SE AGREGA VALIDACION DE RESUMEN DE MERCADO   *
000380*                   COMO PAQUETE COMPLETO, NO CAMPO POR CAMPO.   *
000390* 09/11/1998  JCOL  REVISION Y2K: ANIO DE FECHA ISO AMPLIADO A   *
000400*                   4 DIGITOS EN TODAS LAS VALIDACIONES.         *
000410* 22/06/2003  MBAR  TICKET TRK-1050: SE AGREGA REGLA 4, VALIDA   *
000420*                   HISTORICO DE MERCADO PARA LA NUEVA           *
000430*                   ESTRATEGIA DE PROMEDIOS MOVILES.             *
000440* 11/01/2012  KMEN  TICKET TRK-1187: LOS MENSAJES DE ERROR AHORA *
000450*                   INCLUYEN INDICE Y CAMPO PARA EL LOG.         *
000460* 05/09/2023  PEDR  TICKET TRK-2290: SWITCH DE MODO PRUEBA       *
000470*                   (UPSI-0) PARA TRAZA EN DESARROLLO.           *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     UPSI-0 IS SW-MODO-PRUEBA ON  STATUS IS MODO-PRUEBA
000530                               OFF STATUS IS MODO-PRODUCCION.
000540******************************************************************
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570******************************************************************
000580*              B A N D E R A S   D E   C O N T R O L             *
000590******************************************************************
000600 01  WKS-SIGUE-VALIDANDO          PIC X(01) VALUE 'S'.
000610     88  SIGUE-VALIDANDO                    VALUE 'S'.
000620     88  NO-SIGUE-VALIDANDO                 VALUE 'N'.
000630 01  WKS-ANIO-BISIESTO             PIC X(01) VALUE 'N'.
000640     88  ES-BISIESTO                        VALUE 'S'.
000650     88  NO-ES-BISIESTO                      VALUE 'N'.
000660******************************************************************
000670*              I N D I C E S   Y   C O N T A D O R E S           *
000680******************************************************************
000690 01  WKS-INDICE-TRABAJO            PIC 9(05) COMP.
000700 01  WKS-COCIENTE-4                PIC 9(05) COMP.
000710 01  WKS-COCIENTE-100               PIC 9(05) COMP.
000720 01  WKS-COCIENTE-400               PIC 9(05) COMP.
000730 01  WKS-RESIDUO-4                  PIC 9(02) COMP.
000740 01  WKS-RESIDUO-100                 PIC 9(02) COMP.
000750 01  WKS-RESIDUO-400                 PIC 9(03) COMP.
000760 01  WKS-ULTIMO-DIA-MES              PIC 9(02) COMP.
000770******************************************************************
000780*   INDICE EDITADO PARA ARMAR LOS MENSAJES DE ERROR (TICKET      *
000790*   TRK-1187).  LA VISTA EDITADA REUSA EL MISMO ESPACIO DEL      *
000800*   INDICE NUMERICO, NO SE HACE MOVE APARTE.                     *
000810******************************************************************
000820 01  WKS-MENSAJE-INDICE.
000830     05  WKS-MI-INDICE              PIC 9(05).
000840 01  WKS-MENSAJE-INDICE-R REDEFINES WKS-MENSAJE-INDICE.
000850     05  WKS-MI-INDICE-EDIT         PIC Z(4)9.
000860******************************************************************
000870*   TABLA DE DIAS POR MES (IDIOMA HEREDADO DE EDU33XX5-FECHAS,   *
000880*   FEBRERO BASE 28, EL BISIESTO SE AJUSTA APARTE EN 411).       *
000890******************************************************************
000900 01  TABLA-DIAS-MES.
000910     05  FILLER        PIC X(24) VALUE '312831303130313130313031'.
000920 01  F-DIAS-MES REDEFINES TABLA-DIAS-MES.
000930     05  DIA-FIN-MES-V      PIC 99 OCCURS 12 TIMES.
000940******************************************************************
000950 LINKAGE SECTION.
000960******************************************************************
000970*   PARAMETRO UNICO: EL PAQUETE DE TICK COMPLETO.  LOS TRES      *
000980*   ARREGLOS LOS ARMA TRK1B01 AL LEER SUS ARCHIVOS DE ENTRADA.   *
000990******************************************************************
001000 01  LK-PARM-VALIDACION.
001010     05  LK-NUM-POSICIONES          PIC 9(05) COMP.
001020     05  LK-TABLA-POSICIONES.
001030         10  LK-POS OCCURS 500 TIMES.
001040             15  LK-POS-TICKER          PIC X(08).
001050             15  LK-POS-CANTIDAD        PIC S9(07)V99.
001060             15  LK-POS-PRECIO-COMPRA   PIC S9(07)V99.
001070     05  LK-NUM-MERCADO             PIC 9(05) COMP.
001080     05  LK-TABLA-MERCADO.
001090         10  LK-MKT OCCURS 500 TIMES.
001100             15  LK-MKT-TICKER          PIC X(08).
001110             15  LK-MKT-PRECIO          PIC S9(07)V99.
001120     05  LK-NUM-HISTORICO           PIC 9(05) COMP.
001130     05  LK-TABLA-HISTORICO.
001140         10  LK-HIST OCCURS 2000 TIMES.
001150             15  LK-HIST-TICKER         PIC X(08).
001160             15  LK-HIST-PRECIO         PIC S9(07)V99.
001170             15  LK-HIST-FECHA          PIC X(10).
001180             15  LK-HIST-FECHA-R REDEFINES LK-HIST-FECHA.
001190                 20  LK-HIST-FECHA-ANIO PIC 9(04).
001200                 20  LK-HIST-FECHA-G1   PIC X(01).
001210                 20  LK-HIST-FECHA-MES  PIC 9(02).
001220                 20  LK-HIST-FECHA-G2   PIC X(01).
001230                 20  LK-HIST-FECHA-DIA  PIC 9(02).
001240     05  LK-VALIDO                  PIC X(01).
001250         88  LK-PAYLOAD-VALIDO            VALUE 'S'.
001260         88  LK-PAYLOAD-INVALIDO          VALUE 'N'.
001270     05  LK-MENSAJE-ERROR           PIC X(60).
001280     05  FILLER                     PIC X(20).
001290******************************************************************
001300 PROCEDURE DIVISION USING LK-PARM-VALIDACION.
001310******************************************************************
001320*                S E C C I O N    P R I N C I P A L              *
001330******************************************************************
001340 000-VALIDA-PAQUETE SECTION.
001350     MOVE 'S'               TO WKS-SIGUE-VALIDANDO
001360     SET LK-PAYLOAD-VALIDO  TO TRUE
001370     MOVE SPACES            TO LK-MENSAJE-ERROR
001380     IF MODO-PRUEBA
001390        DISPLAY 'TRK1V01 => INICIA VALIDACION DE PAQUETE'
001400     END-IF
001410     PERFORM 100-VALIDA-PRESENCIA
001420     IF SIGUE-VALIDANDO
001430        PERFORM 200-VALIDA-POSICIONES
001440     END-IF
001450     IF SIGUE-VALIDANDO
001460        PERFORM 300-VALIDA-RESUMEN-MERCADO
001470     END-IF
001480     IF SIGUE-VALIDANDO
001490        PERFORM 400-VALIDA-HISTORICO-MERCADO
001500     END-IF
001510     IF MODO-PRUEBA
001520        DISPLAY 'TRK1V01 => TERMINA, VALIDO = ' LK-VALIDO
001530     END-IF
001540     GOBACK.
001550 000-VALIDA-PAQUETE-E. EXIT.
001560******************************************************************
001570*   REGLA 1: EL PAQUETE DEBE TRAER POSICIONES Y RESUMEN DE       *
001580*   MERCADO NO VACIOS.  EL HISTORICO PUEDE VENIR VACIO.          *
001590******************************************************************
001600 100-VALIDA-PRESENCIA SECTION.
001610     IF LK-NUM-POSICIONES = 0
001620        STRING 'MISSING REQUIRED FIELD: POSITIONS'
001630            DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
001640        PERFORM 900-MARCA-INVALIDO
001650     ELSE
001660        IF LK-NUM-MERCADO = 0
001670           STRING 'MISSING REQUIRED FIELD: MARKET_SUMMARY'
001680               DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
001690           PERFORM 900-MARCA-INVALIDO
001700        END-IF
001710     END-IF.
001720 100-VALIDA-PRESENCIA-E. EXIT.
001730******************************************************************
001740*   REGLA 2: CADA POSICION TRAE TICKER, CANTIDAD Y PRECIO DE     *
001750*   COMPRA NUMERICOS.  PRIMER ERROR GANA.                        *
001760******************************************************************
001770 200-VALIDA-POSICIONES SECTION.
001780     PERFORM 210-REVISA-UNA-POSICION
001790         VARYING WKS-INDICE-TRABAJO FROM 1 BY 1
001800         UNTIL WKS-INDICE-TRABAJO > LK-NUM-POSICIONES
001810            OR NO-SIGUE-VALIDANDO.
001820 200-VALIDA-POSICIONES-E. EXIT.
001830
001840 210-REVISA-UNA-POSICION SECTION.
001850     MOVE WKS-INDICE-TRABAJO TO WKS-MI-INDICE
001860     IF LK-POS-TICKER (WKS-INDICE-TRABAJO) = SPACES
001870        STRING 'POSITIONS[' WKS-MI-INDICE-EDIT
001880            '] MISSING FIELD: TICKER'
001890            DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
001900        PERFORM 900-MARCA-INVALIDO
001910     ELSE
001920        IF LK-POS-CANTIDAD (WKS-INDICE-TRABAJO) NOT NUMERIC
001930           STRING 'POSITIONS[' WKS-MI-INDICE-EDIT
001940               '] INVALID FIELD: QUANTITY'
001950               DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
001960           PERFORM 900-MARCA-INVALIDO
001970        ELSE
001980           IF LK-POS-PRECIO-COMPRA (WKS-INDICE-TRABAJO)
001990              NOT NUMERIC
002000              STRING 'POSITIONS[' WKS-MI-INDICE-EDIT
002010                  '] INVALID FIELD: PURCHASE_PRICE'
002020                  DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
002030              PERFORM 900-MARCA-INVALIDO
002040           END-IF
002050        END-IF
002060     END-IF.
002070 210-REVISA-UNA-POSICION-E. EXIT.
002080******************************************************************
002090*   REGLA 3: CADA RENGLON DEL RESUMEN DE MERCADO TRAE TICKER Y   *
002100*   PRECIO ACTUAL NUMERICO.                                      *
002110******************************************************************
002120 300-VALIDA-RESUMEN-MERCADO SECTION.
002130     PERFORM 310-REVISA-UN-RESUMEN
002140         VARYING WKS-INDICE-TRABAJO FROM 1 BY 1
002150         UNTIL WKS-INDICE-TRABAJO > LK-NUM-MERCADO
002160            OR NO-SIGUE-VALIDANDO.
002170 300-VALIDA-RESUMEN-MERCADO-E. EXIT.
002180
002190 310-REVISA-UN-RESUMEN SECTION.
002200     MOVE WKS-INDICE-TRABAJO TO WKS-MI-INDICE
002210     IF LK-MKT-TICKER (WKS-INDICE-TRABAJO) = SPACES
002220        STRING 'MARKET_SUMMARY[' WKS-MI-INDICE-EDIT
002230            '] MISSING FIELD: TICKER'
002240            DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
002250        PERFORM 900-MARCA-INVALIDO
002260     ELSE
002270        IF LK-MKT-PRECIO (WKS-INDICE-TRABAJO) NOT NUMERIC
002280           STRING 'MARKET_SUMMARY[' WKS-MI-INDICE-EDIT
002290               '] INVALID FIELD: CURRENT_PRICE'
002300               DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
002310           PERFORM 900-MARCA-INVALIDO
002320        END-IF
002330     END-IF.
002340 310-REVISA-UN-RESUMEN-E. EXIT.
002350******************************************************************
002360*   REGLA 4 (TICKET TRK-1050): EL HISTORICO PUEDE VENIR VACIO;  *
002370*   SI TRAE RENGLONES CADA UNO NECESITA TICKER, PRECIO NUMERICO *
002380*   Y UNA FECHA AAAA-MM-DD CALENDARICAMENTE VALIDA.              *
002390******************************************************************
002400 400-VALIDA-HISTORICO-MERCADO SECTION.
002410     PERFORM 420-REVISA-UN-HISTORICO
002420         VARYING WKS-INDICE-TRABAJO FROM 1 BY 1
002430         UNTIL WKS-INDICE-TRABAJO > LK-NUM-HISTORICO
002440            OR NO-SIGUE-VALIDANDO.
002450 400-VALIDA-HISTORICO-MERCADO-E. EXIT.
002460
002470 410-VALIDA-FECHA-ISO SECTION.
002480     IF LK-HIST-FECHA-ANIO (WKS-INDICE-TRABAJO) NOT NUMERIC
002490        OR LK-HIST-FECHA-MES (WKS-INDICE-TRABAJO) NOT NUMERIC
002500        OR LK-HIST-FECHA-DIA (WKS-INDICE-TRABAJO) NOT NUMERIC
002510        OR LK-HIST-FECHA-G1  (WKS-INDICE-TRABAJO) NOT = '-'
002520        OR LK-HIST-FECHA-G2  (WKS-INDICE-TRABAJO) NOT = '-'
002530        SET NO-SIGUE-VALIDANDO TO TRUE
002540     ELSE
002550        IF LK-HIST-FECHA-MES (WKS-INDICE-TRABAJO) < 1
002560           OR LK-HIST-FECHA-MES (WKS-INDICE-TRABAJO) > 12
002570           SET NO-SIGUE-VALIDANDO TO TRUE
002580        ELSE
002590           PERFORM 411-CALCULA-BISIESTO
002600           MOVE DIA-FIN-MES-V (LK-HIST-FECHA-MES
002610                (WKS-INDICE-TRABAJO)) TO WKS-ULTIMO-DIA-MES
002620           IF LK-HIST-FECHA-MES (WKS-INDICE-TRABAJO) = 2
002630              AND ES-BISIESTO
002640              MOVE 29 TO WKS-ULTIMO-DIA-MES
002650           END-IF
002660           IF LK-HIST-FECHA-DIA (WKS-INDICE-TRABAJO) < 1
002670              OR LK-HIST-FECHA-DIA (WKS-INDICE-TRABAJO)
002680                 > WKS-ULTIMO-DIA-MES
002690              SET NO-SIGUE-VALIDANDO TO TRUE
002700           END-IF
002710        END-IF
002720     END-IF.
002730 410-VALIDA-FECHA-ISO-E. EXIT.
002740******************************************************************
002750*   411: BISIESTO SI ANIO DIVISIBLE ENTRE 4 Y (NO DIVISIBLE      *
002760*   ENTRE 100 O SI DIVISIBLE ENTRE 400).  SIN FUNCTION.          *
002770******************************************************************
002780 411-CALCULA-BISIESTO SECTION.
002790     DIVIDE LK-HIST-FECHA-ANIO (WKS-INDICE-TRABAJO) BY 4
002800         GIVING WKS-COCIENTE-4 REMAINDER WKS-RESIDUO-4
002810     DIVIDE LK-HIST-FECHA-ANIO (WKS-INDICE-TRABAJO) BY 100
002820         GIVING WKS-COCIENTE-100 REMAINDER WKS-RESIDUO-100
002830     DIVIDE LK-HIST-FECHA-ANIO (WKS-INDICE-TRABAJO) BY 400
002840         GIVING WKS-COCIENTE-400 REMAINDER WKS-RESIDUO-400
002850     IF WKS-RESIDUO-4 = 0
002860        AND (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)
002870        SET ES-BISIESTO TO TRUE
002880     ELSE
002890        SET NO-ES-BISIESTO TO TRUE
002900     END-IF.
002910 411-CALCULA-BISIESTO-E. EXIT.
002920
002930 420-REVISA-UN-HISTORICO SECTION.
002940     MOVE WKS-INDICE-TRABAJO TO WKS-MI-INDICE
002950     IF LK-HIST-TICKER (WKS-INDICE-TRABAJO) = SPACES
002960        STRING 'MARKET_HISTORY[' WKS-MI-INDICE-EDIT
002970            '] MISSING FIELD: TICKER'
002980            DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
002990        PERFORM 900-MARCA-INVALIDO
003000     ELSE
003010        IF LK-HIST-PRECIO (WKS-INDICE-TRABAJO) NOT NUMERIC
003020           STRING 'MARKET_HISTORY[' WKS-MI-INDICE-EDIT
003030               '] INVALID FIELD: PRICE'
003040               DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
003050           PERFORM 900-MARCA-INVALIDO
003060        ELSE
003070           PERFORM 410-VALIDA-FECHA-ISO
003080           IF NO-SIGUE-VALIDANDO
003090              STRING 'MARKET_HISTORY[' WKS-MI-INDICE-EDIT
003100                  '] INVALID FIELD: DAY'
003110                  DELIMITED BY SIZE INTO LK-MENSAJE-ERROR
003120              SET LK-PAYLOAD-INVALIDO TO TRUE
003130           END-IF
003140        END-IF
003150     END-IF.
003160 420-REVISA-UN-HISTORICO-E. EXIT.
003170******************************************************************
003180*   900: MARCA EL PAQUETE COMO INVALIDO Y DETIENE LA VALIDACION  *
003190*   (PRIMER ERROR GANA - NO SE REVISA NADA MAS).                 *
003200******************************************************************
003210 900-MARCA-INVALIDO SECTION.
003220     SET LK-PAYLOAD-INVALIDO  TO TRUE
003230     SET NO-SIGUE-VALIDANDO   TO TRUE.
003240 900-MARCA-INVALIDO-E. EXIT.
