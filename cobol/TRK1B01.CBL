000100******************************************************************
000110* FECHA         : 15/04/1991                                    *
000120* PROGRAMADOR   : ERICK RAMIREZ (ERAM)                          *
000130* APLICACION    : CARTERA DE INVERSIONES                        *
000140* PROGRAMA      : TRK1B01                                       *
000150* TIPO          : PROGRAMA PRINCIPAL (BATCH)                    *
000160* DESCRIPCION   : CORRIDA DIARIA DEL MOTOR DE REGLAS SOBRE LOS  *
000170*                 TICKS DE MERCADO.  CARGA POSICIONES, RESUMEN  *
000180*                 DE MERCADO E HISTORICO DE PRECIOS; VALIDA EL  *
000190*                 PAQUETE (TRK1V01); CALCULA GANANCIA/PERDIDA;  *
000200*                 ACTUALIZA EL MAESTRO DE POSICIONES; CORRE LA  *
000210*                 ESTRATEGIA DE MOMENTO Y LA DE PROMEDIOS       *
000220*                 MOVILES; DEJA BITACORA Y DECISIONES.          *
000230* ARCHIVOS      : TRPOSE-ENTRADA  TRPOSM-MAESTRO  TRMKTE-RESUM  *
000240*                 TRMKHE-HIST     TRHISL-BITACORA TRDECO-DECIS  *
000250* PROGRAMA(S)   : LLAMA A TRK1V01 (VALIDACION DEL PAQUETE)      *
000260* ACCION (ES)   : P=PROCESA LA CORRIDA DIARIA                   *
000270* BPM/RATIONAL  : 231901                                        *
000280******************************************************************
000290 ID DIVISION.
000300 PROGRAM-ID.    TRK1B01.
000310 AUTHOR.        ERICK RAMIREZ.
000320 INSTALLATION.  CARTERA DE INVERSIONES.
000330 DATE-WRITTEN.  15/04/1991.
000340 DATE-COMPILED.
000350 SECURITY.      CONFIDENCIAL - PROPIEDAD DE LA EMPRESA.
000360******************************************************************
000370* BITACORA DE CAMBIOS                                           *
000380*----------------------------------------------------------------
000390* 15/04/1991  ERAM  CREACION.  CARGA Y VALIDACION DEL PAQUETE   *
000400* 22/04/1991  ERAM  SE AGREGA EL ANALISIS DE GANANCIA/PERDIDA   *
000410* 03/06/1991  ERAM  SE AGREGA LA ACTUALIZACION DEL MAESTRO      *
000420* 18/06/1991  ERAM  SE AGREGA LA ESTRATEGIA DE MOMENTO          *
000430* 14/08/1994  ERAM  SE AGREGA LA ESTRATEGIA DE PROMEDIOS        *
000440*                   MOVILES (CORTO VRS LARGO)                  *
000450* 09/11/1998  JCOL  AMPLIACION DE SIGLO, FECHA DE PROCESO A     *
000460*                   CUATRO DIGITOS DE ANIO (Y2K)                *
000470* 22/06/2003  MBAR  TICKET TRK-1050.  EL HISTORICO DE MERCADO   *
000480*                   VIENE CON FECHA AAAA-MM-DD, YA NO CON       *
000490*                   NUMERO DE DIA CONSECUTIVO                  *
000500* 11/01/2012  KMEN  TICKET TRK-1187.  LA BITACORA DE MOMENTO    *
000510*                   DEJA NOTA DE TEXTO POR CADA TRANSACCION     *
000520* 25/03/2015  RSOL  TICKET TRK-1340.  SI EL MAESTRO NO EXISTE   *
000530*                   TODAVIA (PRIMERA CORRIDA) SE ARRANCA VACIO  *
000540* 05/09/2023  PEDR  TICKET TRK-2290.  LA BITACORA DE TRANSAC-   *
000550*                   CIONES SE ABRE EN MODO EXTEND               *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT TRPOSE ASSIGN TO TRPOSE
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-TRPOSE FSE-TRPOSE.
000660     SELECT TRPOSM ASSIGN TO TRPOSM
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-TRPOSM FSE-TRPOSM.
000690     SELECT TRMKTE ASSIGN TO TRMKTE
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS FS-TRMKTE FSE-TRMKTE.
000720     SELECT TRMKHE ASSIGN TO TRMKHE
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS FS-TRMKHE FSE-TRMKHE.
000750     SELECT TRHISL ASSIGN TO TRHISL
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FS-TRHISL FSE-TRHISL.
000780     SELECT TRDECO ASSIGN TO TRDECO
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FS-TRDECO FSE-TRDECO.
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  TRPOSE.
000840     COPY TRPOSI REPLACING ==TRPS== BY ==TRPE==,
000850          ==REG-TRPOSI== BY ==REG-TRPOSE==.
000860 FD  TRPOSM.
000870     COPY TRPOSI REPLACING ==TRPS== BY ==TRPM==,
000880          ==REG-TRPOSI== BY ==REG-TRPOSM==.
000890 FD  TRMKTE.
000900     COPY TRMKTS.
000910 FD  TRMKHE.
000920     COPY TRMKTH.
000930 FD  TRHISL.
000940     COPY TRHIST.
000950 FD  TRDECO.
000960     COPY TRDECS.
000970 WORKING-STORAGE SECTION.
000980******************************************************************
000990*          E S T A D O S   Y   D A T O S   DE  A R C H I V O     *
001000******************************************************************
001010 01  WKS-FS-STATUS.
001020     05  FS-TRPOSE              PIC 9(02) VALUE ZEROES.
001030     05  FSE-TRPOSE.
001040         10  FSE-TRPOSE-RETURN   PIC S9(4) COMP-5 VALUE 0.
001050         10  FSE-TRPOSE-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001060         10  FSE-TRPOSE-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001070     05  FS-TRPOSM              PIC 9(02) VALUE ZEROES.
001080     05  FSE-TRPOSM.
001090         10  FSE-TRPOSM-RETURN   PIC S9(4) COMP-5 VALUE 0.
001100         10  FSE-TRPOSM-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001110         10  FSE-TRPOSM-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001120     05  FS-TRMKTE              PIC 9(02) VALUE ZEROES.
001130     05  FSE-TRMKTE.
001140         10  FSE-TRMKTE-RETURN   PIC S9(4) COMP-5 VALUE 0.
001150         10  FSE-TRMKTE-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001160         10  FSE-TRMKTE-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001170     05  FS-TRMKHE              PIC 9(02) VALUE ZEROES.
001180     05  FSE-TRMKHE.
001190         10  FSE-TRMKHE-RETURN   PIC S9(4) COMP-5 VALUE 0.
001200         10  FSE-TRMKHE-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001210         10  FSE-TRMKHE-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001220     05  FS-TRHISL              PIC 9(02) VALUE ZEROES.
001230     05  FSE-TRHISL.
001240         10  FSE-TRHISL-RETURN   PIC S9(4) COMP-5 VALUE 0.
001250         10  FSE-TRHISL-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001260         10  FSE-TRHISL-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001270     05  FS-TRDECO              PIC 9(02) VALUE ZEROES.
001280     05  FSE-TRDECO.
001290         10  FSE-TRDECO-RETURN   PIC S9(4) COMP-5 VALUE 0.
001300         10  FSE-TRDECO-FUNCION  PIC S9(4) COMP-5 VALUE 0.
001310         10  FSE-TRDECO-FEEDBK   PIC S9(4) COMP-5 VALUE 0.
001320     05  PROGRAMA               PIC X(08) VALUE SPACES.
001330     05  ARCHIVO                PIC X(08) VALUE SPACES.
001340     05  ACCION                 PIC X(10) VALUE SPACES.
001350     05  LLAVE                  PIC X(32) VALUE SPACES.
001360     05  FILLER                 PIC X(04).
001370******************************************************************
001380*          B A N D E R A S   D E   F I N   D E   A R C H I V O   *
001390******************************************************************
001400 01  WKS-FLAGS.
001410     05  WKS-FIN-TRPOSE          PIC 9(01) VALUE ZEROES.
001420         88  FIN-TRPOSE                 VALUE 1.
001430     05  WKS-FIN-TRMKTE          PIC 9(01) VALUE ZEROES.
001440         88  FIN-TRMKTE                 VALUE 1.
001450     05  WKS-FIN-TRMKHE          PIC 9(01) VALUE ZEROES.
001460         88  FIN-TRMKHE                 VALUE 1.
001470     05  WKS-FIN-TRPOSM          PIC 9(01) VALUE ZEROES.
001480         88  FIN-TRPOSM                 VALUE 1.
001490     05  FILLER                  PIC X(04).
001500******************************************************************
001510*          F E C H A   D E L   S I S T E M A                     *
001520******************************************************************
001530 01  WKS-FECHA-SISTEMA           PIC 9(06) VALUE ZEROES.
001540 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001550     05  WKS-FS-AA               PIC 9(02).
001560     05  WKS-FS-MM               PIC 9(02).
001570     05  WKS-FS-DD               PIC 9(02).
001580 01  WKS-FECHA-PROCESO           PIC X(10) VALUE SPACES.
001590 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001600     05  WKS-FP-ANIO              PIC 9(04).
001610     05  WKS-FP-G1                PIC X(01).
001620     05  WKS-FP-MES               PIC 9(02).
001630     05  WKS-FP-G2                PIC X(01).
001640     05  WKS-FP-DIA               PIC 9(02).
001650 01  WKS-FECHA-PROCESO-NUM       PIC 9(08) COMP VALUE ZEROES.
001660 01  WKS-HORA-SISTEMA            PIC 9(08) COMP VALUE ZEROES.
001670 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
001680     05  WKS-HS-HORA              PIC 9(06).
001690     05  WKS-HS-CENTESIMAS        PIC 9(02).
001700 77  WKS-NUM-LOTE-CORRIDA         PIC 9(06) COMP VALUE ZEROES.
001710******************************************************************
001720*  PARAMETRO PARA TRK1V01.  LAS TRES TABLAS Y SUS CONTADORES     *
001730*  SON LA MISMA AREA QUE SE LLENA AL CARGAR LOS ARCHIVOS DE      *
001740*  ENTRADA (200-CARGA-ENTRADA) Y QUE 300-VALIDA-PAQUETE PASA     *
001750*  DIRECTAMENTE A TRK1V01 POR REFERENCIA.                       *
001760******************************************************************
001770 01  WKS-PARM-VALIDACION.
001780     05  WKS-NUM-POSICIONES       PIC 9(05) COMP.
001790     05  WKS-TABLA-POSICIONES.
001800         10  WKS-POS OCCURS 500 TIMES.
001810             15  WKS-POS-TICKER        PIC X(08).
001820             15  WKS-POS-CANTIDAD      PIC S9(07)V99.
001830             15  WKS-POS-PRECIO-COMPRA PIC S9(07)V99.
001840     05  WKS-NUM-MERCADO          PIC 9(05) COMP.
001850     05  WKS-TABLA-MERCADO.
001860         10  WKS-MKT OCCURS 500 TIMES.
001870             15  WKS-MKT-TICKER        PIC X(08).
001880             15  WKS-MKT-PRECIO        PIC S9(07)V99.
001890     05  WKS-NUM-HISTORICO        PIC 9(05) COMP.
001900     05  WKS-TABLA-HISTORICO.
001910         10  WKS-HIST OCCURS 2000 TIMES.
001920             15  WKS-HIST-TICKER       PIC X(08).
001930             15  WKS-HIST-PRECIO       PIC S9(07)V99.
001940             15  WKS-HIST-FECHA        PIC X(10).
001950             15  WKS-HIST-FECHA-R
001960                     REDEFINES WKS-HIST-FECHA.
001970                 20  WKS-HIST-FECHA-ANIO PIC 9(04).
001980                 20  WKS-HIST-FECHA-G1   PIC X(01).
001990                 20  WKS-HIST-FECHA-MES  PIC 9(02).
002000                 20  WKS-HIST-FECHA-G2   PIC X(01).
002010                 20  WKS-HIST-FECHA-DIA  PIC 9(02).
002020     05  WKS-VALIDO               PIC X(01) VALUE 'N'.
002030         88  PAQUETE-VALIDO             VALUE 'S'.
002040         88  PAQUETE-INVALIDO           VALUE 'N'.
002050     05  WKS-MENSAJE-ERROR        PIC X(60) VALUE SPACES.
002060     05  FILLER                   PIC X(20).
002070******************************************************************
002080*  MAESTRO DE POSICIONES EN MEMORIA.  SE CARGA EN 240-CARGA-     *
002090*  MAESTRO, SE ACTUALIZA EN 530-ACTUALIZA-MAESTRO-POSICIONES Y   *
002100*  SE REGRABA COMPLETO EN 750-GRABA-MAESTRO.                    *
002110******************************************************************
002120 01  WKS-TABLA-MAESTRO.
002130     05  WKS-NUM-MAESTRO          PIC 9(05) COMP VALUE ZEROES.
002140     05  WKS-MTR OCCURS 500 TIMES.
002150         10  WKS-MTR-TICKER            PIC X(08).
002160         10  WKS-MTR-CANTIDAD          PIC S9(07)V99.
002170         10  WKS-MTR-PRECIO-COMPRA     PIC S9(07)V99.
002180         10  WKS-MTR-PRECIO-ACTUAL     PIC S9(07)V99.
002190         10  WKS-MTR-GANANCIA-PERDIDA  PIC S9(09)V99.
002200         10  WKS-MTR-CUENTA            PIC X(10).
002210         10  WKS-MTR-SUCURSAL          PIC X(04).
002220         10  WKS-MTR-MONEDA            PIC X(03).
002230         10  WKS-MTR-CODIGO-ORIGEN     PIC X(02).
002240         10  WKS-MTR-ESTADO-POSICION   PIC X(01).
002250         10  WKS-MTR-FECHA-ALTA        PIC 9(08).
002260         10  WKS-MTR-FECHA-ULT-MOV     PIC 9(08).
002270         10  WKS-MTR-USUARIO-ULT-MOV   PIC X(08).
002280         10  WKS-MTR-NUM-LOTE-CONV     PIC 9(06).
002290         10  FILLER                    PIC X(10).
002300******************************************************************
002310*  TICKERS DISTINTOS DEL HISTORICO Y SUS DECISIONES FINALES DE   *
002320*  LA ESTRATEGIA DE PROMEDIOS MOVILES.                          *
002330******************************************************************
002340 01  WKS-TABLA-TICKERS-DIST.
002350     05  WKS-NUM-TICKERS-DIST     PIC 9(05) COMP VALUE ZEROES.
002360     05  WKS-TD OCCURS 500 TIMES.
002370         10  WKS-TD-TICKER             PIC X(08).
002380         10  FILLER                    PIC X(10).
002390 01  WKS-TABLA-DECISIONES.
002400     05  WKS-DEC OCCURS 500 TIMES.
002410         10  WKS-DEC-TICKER            PIC X(08).
002420         10  WKS-DEC-DECISION          PIC X(04).
002430         10  FILLER                    PIC X(08).
002440******************************************************************
002450*  FILAS DEL HISTORICO DE UN SOLO TICKER, YA ORDENADAS POR       *
002460*  FECHA EN 710-ORDENA-HISTORICO-TICKER.                        *
002470******************************************************************
002480 01  WKS-HISTORICO-TICKER.
002490     05  WKS-NUM-HT               PIC 9(05) COMP VALUE ZEROES.
002500     05  WKS-HT OCCURS 2000 TIMES.
002510         10  WKS-HT-FECHA              PIC X(10).
002520         10  WKS-HT-FECHA-NUM          PIC 9(08) COMP.
002530         10  WKS-HT-PRECIO             PIC S9(07)V99.
002540         10  FILLER                    PIC X(05).
002550 01  WKS-HT-SWAP.
002560     05  WKS-HT-SWAP-FECHA        PIC X(10).
002570     05  WKS-HT-SWAP-NUM          PIC 9(08) COMP.
002580     05  WKS-HT-SWAP-PRECIO       PIC S9(07)V99.
002590     05  FILLER                   PIC X(05).
002600******************************************************************
002610*          I N D I C E S   Y   S U B I N D I C E S               *
002620******************************************************************
002630 01  WKS-INDICES.
002640     05  WKS-I                    PIC 9(05) COMP VALUE ZEROES.
002650     05  WKS-J                    PIC 9(05) COMP VALUE ZEROES.
002660     05  WKS-K                    PIC 9(05) COMP VALUE ZEROES.
002670     05  WKS-ORD-I                PIC 9(05) COMP VALUE ZEROES.
002680     05  WKS-ORD-J                PIC 9(05) COMP VALUE ZEROES.
002690     05  WKS-ORD-MIN              PIC 9(05) COMP VALUE ZEROES.
002700     05  WKS-MKT-IDX-ENCONTRADO   PIC 9(05) COMP VALUE ZEROES.
002710     05  WKS-MTR-IDX-ENCONTRADO   PIC 9(05) COMP VALUE ZEROES.
002720     05  WKS-TD-IDX-ENCONTRADO    PIC 9(05) COMP VALUE ZEROES.
002730     05  FILLER                   PIC X(04).
002740******************************************************************
002750*          P R E C I O S   D E   T R A B A J O                   *
002760******************************************************************
002770 01  WKS-PRECIOS-TRABAJO.
002780     05  WKS-PRECIO-MERCADO       PIC S9(07)V99  VALUE ZEROES.
002790     05  WKS-PRECIO-ANTERIOR      PIC S9(07)V99  VALUE ZEROES.
002800     05  WKS-PNL-POSICION         PIC S9(11)V9999 VALUE ZEROES.
002810     05  FILLER                   PIC X(04).
002820******************************************************************
002830*          E S T A D I S T I C A S   D E   L A   C O R R I D A   *
002840******************************************************************
002850 01  WKS-ESTADISTICAS.
002860     05  WKS-POSICIONES-EVALUADAS   PIC 9(05) COMP
002870                                     VALUE ZEROES.
002880     05  WKS-TOTAL-PNL              PIC S9(11)V9999
002890                                     VALUE ZEROES.
002900     05  WKS-TRANSACCIONES-ESCRITAS PIC 9(05) COMP
002910                                     VALUE ZEROES.
002920     05  WKS-DECISIONES-ESCRITAS    PIC 9(05) COMP
002930                                     VALUE ZEROES.
002940     05  FILLER                     PIC X(04).
002950******************************************************************
002960*  CONTADOR GLOBAL DE RENGLONES GRABADOS EN EL CORRIDO, PARA EL  *
002970*  CUADRE CONTRA LA BITACORA DE OPERACIONES.  SUMA TRHIST Y      *
002980*  TRDECO; SE MUESTRA EN 800-DESPLIEGA-RESUMEN.                  *
002990******************************************************************
003000 77  WKS-TOTAL-REGISTROS-GRABADOS PIC 9(07) COMP VALUE ZEROES.
003010******************************************************************
003020*          B A N D E R A S   D E   E S T R A T E G I A           *
003030******************************************************************
003040 01  WKS-BANDERAS.
003050     05  WKS-ES-POSICION-NUEVA    PIC X(01) VALUE 'N'.
003060         88  ES-POSICION-NUEVA          VALUE 'S'.
003070         88  NO-ES-POSICION-NUEVA       VALUE 'N'.
003080     05  WKS-ACCION-MOMENTO       PIC X(11) VALUE SPACES.
003090     05  FILLER                   PIC X(04).
003100******************************************************************
003110*     P R O M E D I O S   M O V I L E S   ( C O R T O / L A R G O)
003120******************************************************************
003130 01  WKS-PROMEDIOS.
003140     05  WKS-VENTANA-CORTA        PIC 9(02) COMP VALUE ZEROES.
003150     05  WKS-VENTANA-LARGA        PIC 9(02) COMP VALUE ZEROES.
003160     05  WKS-SUMA-CORTA           PIC S9(09)V9999 VALUE ZEROES.
003170     05  WKS-SUMA-LARGA           PIC S9(09)V9999 VALUE ZEROES.
003180     05  WKS-PROMEDIO-CORTO       PIC S9(09)V9999 VALUE ZEROES.
003190     05  WKS-PROMEDIO-LARGO       PIC S9(09)V9999 VALUE ZEROES.
003200     05  WKS-DECISION-ACTUAL      PIC X(04) VALUE SPACES.
003210     05  FILLER                   PIC X(04).
003220******************************************************************
003230*          M A S C A R A S   D E   D E S P L I E G U E           *
003240******************************************************************
003250 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
003260 01  WKS-MASCARA-PNL               PIC -Z(9)9.9999.
003270******************************************************************
003280 PROCEDURE DIVISION.
003290******************************************************************
003300*                    C O N T R O L   P R I N C I P A L           *
003310******************************************************************
003320 000-MAIN SECTION.
003330     PERFORM 100-APERTURA-ARCHIVOS
003340     PERFORM 110-OBTIENE-FECHA-SISTEMA
003350     PERFORM 200-CARGA-ENTRADA
003360     PERFORM 300-VALIDA-PAQUETE
003370     IF PAQUETE-VALIDO
003380        PERFORM 400-ANALIZA-GANANCIA-PERDIDA
003390        PERFORM 500-PROCESA-POSICIONES
003400        PERFORM 700-ESTRATEGIA-PROMEDIO
003410        PERFORM 750-GRABA-MAESTRO
003420     END-IF
003430     PERFORM 800-DESPLIEGA-RESUMEN
003440     PERFORM 900-CIERRA-ARCHIVOS
003450     STOP RUN.
003460 000-MAIN-E. EXIT.
003470******************************************************************
003480*                A P E R T U R A   D E   A R C H I V O S         *
003490******************************************************************
003500 100-APERTURA-ARCHIVOS SECTION.
003510     MOVE 'TRK1B01' TO PROGRAMA
003520     OPEN INPUT  TRPOSE
003530     IF FS-TRPOSE NOT = 0
003540        MOVE 'OPEN'   TO ACCION
003550        MOVE SPACES   TO LLAVE
003560        MOVE 'TRPOSE' TO ARCHIVO
003570        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003580             LLAVE, FS-TRPOSE, FSE-TRPOSE
003590        DISPLAY 'TRK1B01 => NO ABRIO TRPOSE, STATUS: '
003600                FS-TRPOSE
003610        MOVE 91 TO RETURN-CODE
003620        STOP RUN
003630     END-IF
003640
003650     OPEN INPUT  TRMKTE
003660     IF FS-TRMKTE NOT = 0
003670        MOVE 'OPEN'   TO ACCION
003680        MOVE SPACES   TO LLAVE
003690        MOVE 'TRMKTE' TO ARCHIVO
003700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003710             LLAVE, FS-TRMKTE, FSE-TRMKTE
003720        DISPLAY 'TRK1B01 => NO ABRIO TRMKTE, STATUS: '
003730                FS-TRMKTE
003740        CLOSE TRPOSE
003750        MOVE 91 TO RETURN-CODE
003760        STOP RUN
003770     END-IF
003780
003790     OPEN INPUT  TRMKHE
003800     IF FS-TRMKHE NOT = 0
003810        MOVE 'OPEN'   TO ACCION
003820        MOVE SPACES   TO LLAVE
003830        MOVE 'TRMKHE' TO ARCHIVO
003840        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
003850             LLAVE, FS-TRMKHE, FSE-TRMKHE
003860        DISPLAY 'TRK1B01 => NO ABRIO TRMKHE, STATUS: '
003870                FS-TRMKHE
003880        CLOSE TRPOSE TRMKTE
003890        MOVE 91 TO RETURN-CODE
003900        STOP RUN
003910     END-IF
003920
003930* EL MAESTRO PUEDE NO EXISTIR EN LA PRIMERA CORRIDA (TRK-1340)
003940     OPEN INPUT  TRPOSM
003950     IF FS-TRPOSM NOT = 0 AND FS-TRPOSM NOT = 35
003960        MOVE 'OPEN'   TO ACCION
003970        MOVE SPACES   TO LLAVE
003980        MOVE 'TRPOSM' TO ARCHIVO
003990        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004000             LLAVE, FS-TRPOSM, FSE-TRPOSM
004010        DISPLAY 'TRK1B01 => NO ABRIO TRPOSM, STATUS: '
004020                FS-TRPOSM
004030        CLOSE TRPOSE TRMKTE TRMKHE
004040        MOVE 91 TO RETURN-CODE
004050        STOP RUN
004060     END-IF
004070
004080     OPEN OUTPUT TRDECO
004090     IF FS-TRDECO NOT = 0
004100        MOVE 'OPEN'   TO ACCION
004110        MOVE SPACES   TO LLAVE
004120        MOVE 'TRDECO' TO ARCHIVO
004130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004140             LLAVE, FS-TRDECO, FSE-TRDECO
004150        DISPLAY 'TRK1B01 => NO ABRIO TRDECO, STATUS: '
004160                FS-TRDECO
004170        CLOSE TRPOSE TRMKTE TRMKHE TRPOSM
004180        MOVE 91 TO RETURN-CODE
004190        STOP RUN
004200     END-IF
004210
004220     OPEN EXTEND TRHISL
004230     IF FS-TRHISL = 35
004240        OPEN OUTPUT TRHISL
004250     END-IF
004260     IF FS-TRHISL NOT = 0
004270        MOVE 'OPEN'   TO ACCION
004280        MOVE SPACES   TO LLAVE
004290        MOVE 'TRHISL' TO ARCHIVO
004300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
004310             LLAVE, FS-TRHISL, FSE-TRHISL
004320        DISPLAY 'TRK1B01 => NO ABRIO TRHISL, STATUS: '
004330                FS-TRHISL
004340        CLOSE TRPOSE TRMKTE TRMKHE TRPOSM TRDECO
004350        MOVE 91 TO RETURN-CODE
004360        STOP RUN
004370     END-IF.
004380 100-APERTURA-ARCHIVOS-E. EXIT.
004390******************************************************************
004400*                F E C H A   D E   P R O C E S O                 *
004410******************************************************************
004420 110-OBTIENE-FECHA-SISTEMA SECTION.
004430     ACCEPT WKS-FECHA-SISTEMA FROM DATE
004440     ACCEPT WKS-HORA-SISTEMA FROM TIME
004450     IF WKS-FS-AA < 50
004460        COMPUTE WKS-FP-ANIO = 2000 + WKS-FS-AA
004470     ELSE
004480        COMPUTE WKS-FP-ANIO = 1900 + WKS-FS-AA
004490     END-IF
004500     MOVE WKS-FS-MM  TO WKS-FP-MES
004510     MOVE WKS-FS-DD  TO WKS-FP-DIA
004520     MOVE '-'        TO WKS-FP-G1
004530     MOVE '-'        TO WKS-FP-G2
004540     COMPUTE WKS-FECHA-PROCESO-NUM =
004550             (WKS-FP-ANIO * 10000) + (WKS-FP-MES * 100) +
004560             WKS-FP-DIA
004570     COMPUTE WKS-NUM-LOTE-CORRIDA =
004580             (WKS-FP-MES * 10000) + (WKS-FP-DIA * 100) +
004590             WKS-FS-AA.
004600 110-OBTIENE-FECHA-SISTEMA-E. EXIT.
004610******************************************************************
004620*        CARGA DE ARCHIVOS DE ENTRADA                           *
004630******************************************************************
004640 200-CARGA-ENTRADA SECTION.
004650     PERFORM 210-CARGA-POSICIONES
004660     PERFORM 220-CARGA-MERCADO
004670     PERFORM 230-CARGA-HISTORICO
004680     PERFORM 240-CARGA-MAESTRO.
004690 200-CARGA-ENTRADA-E. EXIT.
004700
004710 210-CARGA-POSICIONES SECTION.
004720     MOVE 0 TO WKS-FIN-TRPOSE
004730     MOVE 0 TO WKS-NUM-POSICIONES
004740     PERFORM 211-LEE-TRPOSE
004750     PERFORM 212-CARGA-UNA-POSICION
004760         UNTIL FIN-TRPOSE.
004770 210-CARGA-POSICIONES-E. EXIT.
004780
004790 211-LEE-TRPOSE SECTION.
004800     READ TRPOSE NEXT RECORD
004810         AT END MOVE 1 TO WKS-FIN-TRPOSE
004820     END-READ.
004830 211-LEE-TRPOSE-E. EXIT.
004840
004850 212-CARGA-UNA-POSICION SECTION.
004860     ADD 1 TO WKS-NUM-POSICIONES
004870     MOVE TRPE-TICKER TO
004880          WKS-POS-TICKER (WKS-NUM-POSICIONES)
004890     MOVE TRPE-CANTIDAD TO
004900          WKS-POS-CANTIDAD (WKS-NUM-POSICIONES)
004910     MOVE TRPE-PRECIO-COMPRA TO
004920          WKS-POS-PRECIO-COMPRA (WKS-NUM-POSICIONES)
004930     PERFORM 211-LEE-TRPOSE.
004940 212-CARGA-UNA-POSICION-E. EXIT.
004950
004960 220-CARGA-MERCADO SECTION.
004970     MOVE 0 TO WKS-FIN-TRMKTE
004980     MOVE 0 TO WKS-NUM-MERCADO
004990     PERFORM 221-LEE-TRMKTE
005000     PERFORM 222-CARGA-UN-MERCADO
005010         UNTIL FIN-TRMKTE.
005020 220-CARGA-MERCADO-E. EXIT.
005030
005040 221-LEE-TRMKTE SECTION.
005050     READ TRMKTE NEXT RECORD
005060         AT END MOVE 1 TO WKS-FIN-TRMKTE
005070     END-READ.
005080 221-LEE-TRMKTE-E. EXIT.
005090
005100* SI EL TICKER YA ESTA EN LA TABLA, GANA EL ULTIMO PRECIO LEIDO
005110 222-CARGA-UN-MERCADO SECTION.
005120     MOVE 0 TO WKS-MKT-IDX-ENCONTRADO
005130     PERFORM 223-BUSCA-MERCADO-REPETIDO
005140         VARYING WKS-J FROM 1 BY 1
005150         UNTIL WKS-J > WKS-NUM-MERCADO
005160            OR WKS-MKT-IDX-ENCONTRADO > 0
005170     IF WKS-MKT-IDX-ENCONTRADO > 0
005180        MOVE TRMK-PRECIO-ACTUAL TO
005190             WKS-MKT-PRECIO (WKS-MKT-IDX-ENCONTRADO)
005200     ELSE
005210        ADD 1 TO WKS-NUM-MERCADO
005220        MOVE TRMK-TICKER TO
005230             WKS-MKT-TICKER (WKS-NUM-MERCADO)
005240        MOVE TRMK-PRECIO-ACTUAL TO
005250             WKS-MKT-PRECIO (WKS-NUM-MERCADO)
005260     END-IF
005270     PERFORM 221-LEE-TRMKTE.
005280 222-CARGA-UN-MERCADO-E. EXIT.
005290
005300 223-BUSCA-MERCADO-REPETIDO SECTION.
005310     IF WKS-MKT-TICKER (WKS-J) = TRMK-TICKER
005320        MOVE WKS-J TO WKS-MKT-IDX-ENCONTRADO
005330     END-IF.
005340 223-BUSCA-MERCADO-REPETIDO-E. EXIT.
005350
005360 230-CARGA-HISTORICO SECTION.
005370     MOVE 0 TO WKS-FIN-TRMKHE
005380     MOVE 0 TO WKS-NUM-HISTORICO
005390     PERFORM 231-LEE-TRMKHE
005400     PERFORM 232-CARGA-UN-HISTORICO
005410         UNTIL FIN-TRMKHE.
005420 230-CARGA-HISTORICO-E. EXIT.
005430
005440 231-LEE-TRMKHE SECTION.
005450     READ TRMKHE NEXT RECORD
005460         AT END MOVE 1 TO WKS-FIN-TRMKHE
005470     END-READ.
005480 231-LEE-TRMKHE-E. EXIT.
005490
005500 232-CARGA-UN-HISTORICO SECTION.
005510     ADD 1 TO WKS-NUM-HISTORICO
005520     MOVE TRMH-TICKER TO
005530          WKS-HIST-TICKER (WKS-NUM-HISTORICO)
005540     MOVE TRMH-PRECIO TO
005550          WKS-HIST-PRECIO (WKS-NUM-HISTORICO)
005560     MOVE TRMH-FECHA TO
005570          WKS-HIST-FECHA (WKS-NUM-HISTORICO)
005580     PERFORM 231-LEE-TRMKHE.
005590 232-CARGA-UN-HISTORICO-E. EXIT.
005600
005610 240-CARGA-MAESTRO SECTION.
005620     MOVE 0 TO WKS-FIN-TRPOSM
005630     MOVE 0 TO WKS-NUM-MAESTRO
005640     IF FS-TRPOSM = 0
005650        PERFORM 241-LEE-TRPOSM
005660        PERFORM 242-CARGA-UN-MAESTRO
005670            UNTIL FIN-TRPOSM
005680        CLOSE TRPOSM
005690     END-IF.
005700 240-CARGA-MAESTRO-E. EXIT.
005710
005720 241-LEE-TRPOSM SECTION.
005730     READ TRPOSM NEXT RECORD
005740         AT END MOVE 1 TO WKS-FIN-TRPOSM
005750     END-READ.
005760 241-LEE-TRPOSM-E. EXIT.
005770
005780 242-CARGA-UN-MAESTRO SECTION.
005790     ADD 1 TO WKS-NUM-MAESTRO
005800     MOVE TRPM-TICKER TO
005810          WKS-MTR-TICKER (WKS-NUM-MAESTRO)
005820     MOVE TRPM-CANTIDAD TO
005830          WKS-MTR-CANTIDAD (WKS-NUM-MAESTRO)
005840     MOVE TRPM-PRECIO-COMPRA TO
005850          WKS-MTR-PRECIO-COMPRA (WKS-NUM-MAESTRO)
005860     MOVE TRPM-PRECIO-ACTUAL TO
005870          WKS-MTR-PRECIO-ACTUAL (WKS-NUM-MAESTRO)
005880     MOVE TRPM-GANANCIA-PERDIDA TO
005890          WKS-MTR-GANANCIA-PERDIDA (WKS-NUM-MAESTRO)
005900     MOVE TRPM-CUENTA TO
005910          WKS-MTR-CUENTA (WKS-NUM-MAESTRO)
005920     MOVE TRPM-SUCURSAL TO
005930          WKS-MTR-SUCURSAL (WKS-NUM-MAESTRO)
005940     MOVE TRPM-MONEDA TO
005950          WKS-MTR-MONEDA (WKS-NUM-MAESTRO)
005960     MOVE TRPM-CODIGO-ORIGEN TO
005970          WKS-MTR-CODIGO-ORIGEN (WKS-NUM-MAESTRO)
005980     MOVE TRPM-ESTADO-POSICION TO
005990          WKS-MTR-ESTADO-POSICION (WKS-NUM-MAESTRO)
006000     MOVE TRPM-FECHA-ALTA TO
006010          WKS-MTR-FECHA-ALTA (WKS-NUM-MAESTRO)
006020     MOVE TRPM-FECHA-ULT-MOV TO
006030          WKS-MTR-FECHA-ULT-MOV (WKS-NUM-MAESTRO)
006040     MOVE TRPM-USUARIO-ULT-MOV TO
006050          WKS-MTR-USUARIO-ULT-MOV (WKS-NUM-MAESTRO)
006060     MOVE TRPM-NUM-LOTE-CONVERSION TO
006070          WKS-MTR-NUM-LOTE-CONV (WKS-NUM-MAESTRO)
006080     PERFORM 241-LEE-TRPOSM.
006090 242-CARGA-UN-MAESTRO-E. EXIT.
006100******************************************************************
006110*           V A L I D A C I O N   D E L   P A Q U E T E          *
006120******************************************************************
006130 300-VALIDA-PAQUETE SECTION.
006140     CALL 'TRK1V01' USING WKS-PARM-VALIDACION.
006150 300-VALIDA-PAQUETE-E. EXIT.
006160******************************************************************
006170*        A N A L I S I S   D E   G A N A N C I A / P E R D I D A
006180******************************************************************
006190 400-ANALIZA-GANANCIA-PERDIDA SECTION.
006200     MOVE 0 TO WKS-POSICIONES-EVALUADAS
006210     MOVE 0 TO WKS-TOTAL-PNL
006220     PERFORM 410-EVALUA-UNA-POSICION
006230         VARYING WKS-I FROM 1 BY 1
006240         UNTIL WKS-I > WKS-NUM-POSICIONES.
006250 400-ANALIZA-GANANCIA-PERDIDA-E. EXIT.
006260
006270 410-EVALUA-UNA-POSICION SECTION.
006280     PERFORM 520-BUSCA-PRECIO-MERCADO
006290     IF WKS-MKT-IDX-ENCONTRADO > 0
006300        COMPUTE WKS-PNL-POSICION =
006310            (WKS-PRECIO-MERCADO -
006320             WKS-POS-PRECIO-COMPRA (WKS-I))
006330             * WKS-POS-CANTIDAD (WKS-I)
006340        ADD WKS-PNL-POSICION TO WKS-TOTAL-PNL
006350        ADD 1 TO WKS-POSICIONES-EVALUADAS
006360     END-IF.
006370 410-EVALUA-UNA-POSICION-E. EXIT.
006380******************************************************************
006390*   A C T U A L I Z A C I O N   D E L   M A E S T R O   Y        *
006400*   E S T R A T E G I A   D E   M O M E N T O                    *
006410******************************************************************
006420 500-PROCESA-POSICIONES SECTION.
006430     PERFORM 510-PROCESA-UNA-POSICION
006440         VARYING WKS-I FROM 1 BY 1
006450         UNTIL WKS-I > WKS-NUM-POSICIONES.
006460 500-PROCESA-POSICIONES-E. EXIT.
006470
006480 510-PROCESA-UNA-POSICION SECTION.
006490     PERFORM 520-BUSCA-PRECIO-MERCADO
006500     IF WKS-MKT-IDX-ENCONTRADO > 0
006510        PERFORM 530-ACTUALIZA-MAESTRO-POSICIONES
006520        PERFORM 600-ESTRATEGIA-MOMENTO
006530     END-IF.
006540 510-PROCESA-UNA-POSICION-E. EXIT.
006550
006560* RUTINA COMPARTIDA DE BUSQUEDA, LA USAN 400 Y 500
006570 520-BUSCA-PRECIO-MERCADO SECTION.
006580     MOVE 0 TO WKS-MKT-IDX-ENCONTRADO
006590     PERFORM 521-COMPARA-MERCADO
006600         VARYING WKS-J FROM 1 BY 1
006610         UNTIL WKS-J > WKS-NUM-MERCADO
006620            OR WKS-MKT-IDX-ENCONTRADO > 0.
006630 520-BUSCA-PRECIO-MERCADO-E. EXIT.
006640
006650 521-COMPARA-MERCADO SECTION.
006660     IF WKS-MKT-TICKER (WKS-J) = WKS-POS-TICKER (WKS-I)
006670        MOVE WKS-J TO WKS-MKT-IDX-ENCONTRADO
006680        MOVE WKS-MKT-PRECIO (WKS-J) TO WKS-PRECIO-MERCADO
006690     END-IF.
006700 521-COMPARA-MERCADO-E. EXIT.
006710
006720 530-ACTUALIZA-MAESTRO-POSICIONES SECTION.
006730     MOVE 0 TO WKS-MTR-IDX-ENCONTRADO
006740     PERFORM 531-COMPARA-MAESTRO
006750         VARYING WKS-K FROM 1 BY 1
006760         UNTIL WKS-K > WKS-NUM-MAESTRO
006770            OR WKS-MTR-IDX-ENCONTRADO > 0
006780     IF WKS-MTR-IDX-ENCONTRADO > 0
006790        SET NO-ES-POSICION-NUEVA TO TRUE
006800        MOVE WKS-MTR-PRECIO-ACTUAL
006810             (WKS-MTR-IDX-ENCONTRADO) TO WKS-PRECIO-ANTERIOR
006820        MOVE WKS-PRECIO-MERCADO TO
006830             WKS-MTR-PRECIO-ACTUAL (WKS-MTR-IDX-ENCONTRADO)
006840        COMPUTE WKS-MTR-GANANCIA-PERDIDA
006850                (WKS-MTR-IDX-ENCONTRADO)
006860                ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO =
006870                (WKS-MTR-PRECIO-ACTUAL
006880                 (WKS-MTR-IDX-ENCONTRADO) -
006890                 WKS-MTR-PRECIO-COMPRA
006900                 (WKS-MTR-IDX-ENCONTRADO))
006910                 * WKS-MTR-CANTIDAD (WKS-MTR-IDX-ENCONTRADO)
006920        MOVE WKS-FECHA-PROCESO-NUM TO
006930             WKS-MTR-FECHA-ULT-MOV (WKS-MTR-IDX-ENCONTRADO)
006940        MOVE 'TRK1B01' TO
006950             WKS-MTR-USUARIO-ULT-MOV (WKS-MTR-IDX-ENCONTRADO)
006960     ELSE
006970        SET ES-POSICION-NUEVA TO TRUE
006980        ADD 1 TO WKS-NUM-MAESTRO
006990        MOVE WKS-POS-TICKER (WKS-I) TO
007000             WKS-MTR-TICKER (WKS-NUM-MAESTRO)
007010        MOVE WKS-POS-CANTIDAD (WKS-I) TO
007020             WKS-MTR-CANTIDAD (WKS-NUM-MAESTRO)
007030        MOVE WKS-POS-PRECIO-COMPRA (WKS-I) TO
007040             WKS-MTR-PRECIO-COMPRA (WKS-NUM-MAESTRO)
007050        MOVE WKS-PRECIO-MERCADO TO
007060             WKS-MTR-PRECIO-ACTUAL (WKS-NUM-MAESTRO)
007070        MOVE ZEROS TO
007080             WKS-MTR-GANANCIA-PERDIDA (WKS-NUM-MAESTRO)
007090        MOVE WKS-PRECIO-MERCADO TO WKS-PRECIO-ANTERIOR
007100        MOVE SPACES TO
007110             WKS-MTR-CUENTA (WKS-NUM-MAESTRO)
007120        MOVE SPACES TO
007130             WKS-MTR-SUCURSAL (WKS-NUM-MAESTRO)
007140        MOVE 'GTQ' TO
007150             WKS-MTR-MONEDA (WKS-NUM-MAESTRO)
007160        MOVE '01' TO
007170             WKS-MTR-CODIGO-ORIGEN (WKS-NUM-MAESTRO)
007180        MOVE 'A' TO
007190             WKS-MTR-ESTADO-POSICION (WKS-NUM-MAESTRO)
007200        MOVE WKS-FECHA-PROCESO-NUM TO
007210             WKS-MTR-FECHA-ALTA (WKS-NUM-MAESTRO)
007220        MOVE WKS-FECHA-PROCESO-NUM TO
007230             WKS-MTR-FECHA-ULT-MOV (WKS-NUM-MAESTRO)
007240        MOVE 'TRK1B01' TO
007250             WKS-MTR-USUARIO-ULT-MOV (WKS-NUM-MAESTRO)
007260        MOVE ZEROS TO
007270             WKS-MTR-NUM-LOTE-CONV (WKS-NUM-MAESTRO)
007280     END-IF.
007290 530-ACTUALIZA-MAESTRO-POSICIONES-E. EXIT.
007300
007310 531-COMPARA-MAESTRO SECTION.
007320     IF WKS-MTR-TICKER (WKS-K) = WKS-POS-TICKER (WKS-I)
007330        MOVE WKS-K TO WKS-MTR-IDX-ENCONTRADO
007340     END-IF.
007350 531-COMPARA-MAESTRO-E. EXIT.
007360
007370 600-ESTRATEGIA-MOMENTO SECTION.
007380     IF ES-POSICION-NUEVA
007390        MOVE 'INITIAL' TO WKS-ACCION-MOMENTO
007400     ELSE
007410        IF WKS-PRECIO-MERCADO > WKS-PRECIO-ANTERIOR
007420           MOVE 'SELL' TO WKS-ACCION-MOMENTO
007430        ELSE
007440           MOVE 'STAY' TO WKS-ACCION-MOMENTO
007450        END-IF
007460        PERFORM 610-REGISTRA-TRANSACCION
007470     END-IF.
007480 600-ESTRATEGIA-MOMENTO-E. EXIT.
007490
007500 610-REGISTRA-TRANSACCION SECTION.
007510     INITIALIZE REG-TRHIST
007520     MOVE WKS-FECHA-PROCESO       TO TRHL-FECHA
007530     MOVE WKS-POS-TICKER (WKS-I)  TO TRHL-TICKER
007540     MOVE WKS-PRECIO-MERCADO      TO TRHL-PRECIO
007550     IF WKS-ACCION-MOMENTO = 'SELL'
007560        MOVE 'SELL' TO TRHL-ACCION
007570        MOVE WKS-POS-CANTIDAD (WKS-I) TO TRHL-CANTIDAD
007580        MOVE 'PRECIO SUBIO - SENAL DE VENTA' TO TRHL-NOTA
007590     ELSE
007600        MOVE 'TICK_UPDATE' TO TRHL-ACCION
007610        MOVE ZEROS TO TRHL-CANTIDAD
007620        MOVE 'PRECIO BAJO O IGUAL - SE MANTIENE'
007630             TO TRHL-NOTA
007640     END-IF
007650     MOVE '0001'          TO TRHL-SUCURSAL
007660     MOVE 'GTQ'            TO TRHL-MONEDA
007670     MOVE 'TRK1B01'         TO TRHL-USUARIO
007680     MOVE WKS-HS-HORA        TO TRHL-HORA-REGISTRO
007690     MOVE WKS-NUM-LOTE-CORRIDA TO TRHL-NUM-LOTE
007700     MOVE '00'              TO TRHL-CODIGO-RESULTADO
007710     WRITE REG-TRHIST
007720     IF FS-TRHISL NOT = 0
007730        DISPLAY 'TRK1B01 => ERROR AL GRABAR TRHISL, '
007740                'STATUS: ' FS-TRHISL
007750     ELSE
007760        ADD 1 TO WKS-TRANSACCIONES-ESCRITAS
007770        ADD 1 TO WKS-TOTAL-REGISTROS-GRABADOS
007780     END-IF.
007790 610-REGISTRA-TRANSACCION-E. EXIT.
007800******************************************************************
007810*   E S T R A T E G I A   D E   P R O M E D I O S   M O V I L E S
007820******************************************************************
007830 700-ESTRATEGIA-PROMEDIO SECTION.
007840     MOVE 0 TO WKS-NUM-TICKERS-DIST
007850     PERFORM 705-RECOLECTA-TICKER
007860         VARYING WKS-I FROM 1 BY 1
007870         UNTIL WKS-I > WKS-NUM-HISTORICO
007880     PERFORM 730-PROCESA-UN-TICKER
007890         VARYING WKS-I FROM 1 BY 1
007900         UNTIL WKS-I > WKS-NUM-TICKERS-DIST.
007910 700-ESTRATEGIA-PROMEDIO-E. EXIT.
007920
007930 705-RECOLECTA-TICKER SECTION.
007940     MOVE 0 TO WKS-TD-IDX-ENCONTRADO
007950     PERFORM 706-COMPARA-DISTINTO
007960         VARYING WKS-J FROM 1 BY 1
007970         UNTIL WKS-J > WKS-NUM-TICKERS-DIST
007980            OR WKS-TD-IDX-ENCONTRADO > 0
007990     IF WKS-TD-IDX-ENCONTRADO = 0
008000        ADD 1 TO WKS-NUM-TICKERS-DIST
008010        MOVE WKS-HIST-TICKER (WKS-I) TO
008020             WKS-TD-TICKER (WKS-NUM-TICKERS-DIST)
008030     END-IF.
008040 705-RECOLECTA-TICKER-E. EXIT.
008050
008060 706-COMPARA-DISTINTO SECTION.
008070     IF WKS-TD-TICKER (WKS-J) = WKS-HIST-TICKER (WKS-I)
008080        MOVE WKS-J TO WKS-TD-IDX-ENCONTRADO
008090     END-IF.
008100 706-COMPARA-DISTINTO-E. EXIT.
008110
008120 710-ORDENA-HISTORICO-TICKER SECTION.
008130     PERFORM 711-ORDENA-UNA-PASADA
008140         VARYING WKS-ORD-I FROM 1 BY 1
008150         UNTIL WKS-ORD-I >= WKS-NUM-HT.
008160 710-ORDENA-HISTORICO-TICKER-E. EXIT.
008170
008180 711-ORDENA-UNA-PASADA SECTION.
008190     MOVE WKS-ORD-I TO WKS-ORD-MIN
008200     PERFORM 712-BUSCA-MINIMO
008210         VARYING WKS-ORD-J FROM WKS-ORD-I BY 1
008220         UNTIL WKS-ORD-J > WKS-NUM-HT
008230     IF WKS-ORD-MIN NOT = WKS-ORD-I
008240        PERFORM 713-INTERCAMBIA-HT
008250     END-IF.
008260 711-ORDENA-UNA-PASADA-E. EXIT.
008270
008280 712-BUSCA-MINIMO SECTION.
008290     IF WKS-HT-FECHA-NUM (WKS-ORD-J) <
008300        WKS-HT-FECHA-NUM (WKS-ORD-MIN)
008310        MOVE WKS-ORD-J TO WKS-ORD-MIN
008320     END-IF.
008330 712-BUSCA-MINIMO-E. EXIT.
008340
008350 713-INTERCAMBIA-HT SECTION.
008360     MOVE WKS-HT-FECHA     (WKS-ORD-I) TO WKS-HT-SWAP-FECHA
008370     MOVE WKS-HT-PRECIO    (WKS-ORD-I) TO WKS-HT-SWAP-PRECIO
008380     MOVE WKS-HT-FECHA-NUM (WKS-ORD-I) TO WKS-HT-SWAP-NUM
008390     MOVE WKS-HT-FECHA (WKS-ORD-MIN) TO
008400          WKS-HT-FECHA (WKS-ORD-I)
008410     MOVE WKS-HT-PRECIO (WKS-ORD-MIN) TO
008420          WKS-HT-PRECIO (WKS-ORD-I)
008430     MOVE WKS-HT-FECHA-NUM (WKS-ORD-MIN) TO
008440          WKS-HT-FECHA-NUM (WKS-ORD-I)
008450     MOVE WKS-HT-SWAP-FECHA TO
008460          WKS-HT-FECHA (WKS-ORD-MIN)
008470     MOVE WKS-HT-SWAP-PRECIO TO
008480          WKS-HT-PRECIO (WKS-ORD-MIN)
008490     MOVE WKS-HT-SWAP-NUM TO
008500          WKS-HT-FECHA-NUM (WKS-ORD-MIN).
008510 713-INTERCAMBIA-HT-E. EXIT.
008520
008530 730-PROCESA-UN-TICKER SECTION.
008540     MOVE 0 TO WKS-NUM-HT
008550     PERFORM 731-RECOLECTA-HISTORICO
008560         VARYING WKS-J FROM 1 BY 1
008570         UNTIL WKS-J > WKS-NUM-HISTORICO
008580     PERFORM 710-ORDENA-HISTORICO-TICKER
008590     PERFORM 720-CALCULA-PROMEDIOS.
008600 730-PROCESA-UN-TICKER-E. EXIT.
008610
008620 731-RECOLECTA-HISTORICO SECTION.
008630     IF WKS-HIST-TICKER (WKS-J) = WKS-TD-TICKER (WKS-I)
008640        ADD 1 TO WKS-NUM-HT
008650        MOVE WKS-HIST-FECHA  (WKS-J) TO
008660             WKS-HT-FECHA (WKS-NUM-HT)
008670        MOVE WKS-HIST-PRECIO (WKS-J) TO
008680             WKS-HT-PRECIO (WKS-NUM-HT)
008690        COMPUTE WKS-HT-FECHA-NUM (WKS-NUM-HT) =
008700                WKS-HIST-FECHA-ANIO (WKS-J) * 10000 +
008710                WKS-HIST-FECHA-MES  (WKS-J) * 100 +
008720                WKS-HIST-FECHA-DIA  (WKS-J)
008730     END-IF.
008740 731-RECOLECTA-HISTORICO-E. EXIT.
008750
008760 720-CALCULA-PROMEDIOS SECTION.
008770     IF WKS-NUM-HT < 3
008780        MOVE 'HOLD' TO WKS-DECISION-ACTUAL
008790     ELSE
008800        MOVE 3 TO WKS-VENTANA-CORTA
008810        IF WKS-NUM-HT >= 5
008820           MOVE 5 TO WKS-VENTANA-LARGA
008830        ELSE
008840           MOVE WKS-NUM-HT TO WKS-VENTANA-LARGA
008850        END-IF
008860        PERFORM 721-SUMA-VENTANA-CORTA
008870        PERFORM 722-SUMA-VENTANA-LARGA
008880        COMPUTE WKS-PROMEDIO-CORTO =
008890                WKS-SUMA-CORTA / WKS-VENTANA-CORTA
008900        COMPUTE WKS-PROMEDIO-LARGO =
008910                WKS-SUMA-LARGA / WKS-VENTANA-LARGA
008920        IF WKS-PROMEDIO-CORTO > WKS-PROMEDIO-LARGO
008930           MOVE 'BUY'  TO WKS-DECISION-ACTUAL
008940        ELSE
008950           IF WKS-PROMEDIO-CORTO < WKS-PROMEDIO-LARGO
008960              MOVE 'SELL' TO WKS-DECISION-ACTUAL
008970           ELSE
008980              MOVE 'HOLD' TO WKS-DECISION-ACTUAL
008990           END-IF
009000        END-IF
009010     END-IF
009020     INITIALIZE REG-TRDECS
009030     MOVE WKS-TD-TICKER (WKS-I)  TO TRDC-TICKER
009040     MOVE WKS-DECISION-ACTUAL    TO TRDC-DECISION
009050     MOVE '0001'                 TO TRDC-SUCURSAL
009060     MOVE 'GTQ'                  TO TRDC-MONEDA
009070     SET TRDC-ESTRATEGIA-PROMEDIOS TO TRUE
009080     MOVE WKS-NUM-HT             TO TRDC-NUM-OBSERVACIONES
009090     MOVE WKS-FECHA-PROCESO      TO TRDC-FECHA-DECISION
009100     MOVE WKS-TD-TICKER (WKS-I)  TO WKS-DEC-TICKER (WKS-I)
009110     MOVE WKS-DECISION-ACTUAL    TO WKS-DEC-DECISION (WKS-I)
009120     WRITE REG-TRDECS
009130     IF FS-TRDECO NOT = 0
009140        DISPLAY 'TRK1B01 => ERROR AL GRABAR TRDECO, '
009150                'STATUS: ' FS-TRDECO
009160     ELSE
009170        ADD 1 TO WKS-DECISIONES-ESCRITAS
009180        ADD 1 TO WKS-TOTAL-REGISTROS-GRABADOS
009190     END-IF.
009200 720-CALCULA-PROMEDIOS-E. EXIT.
009210
009220 721-SUMA-VENTANA-CORTA SECTION.
009230     MOVE 0 TO WKS-SUMA-CORTA
009240     COMPUTE WKS-ORD-I = WKS-NUM-HT - WKS-VENTANA-CORTA + 1
009250     PERFORM 723-ACUMULA-CORTA
009260         VARYING WKS-ORD-J FROM WKS-ORD-I BY 1
009270         UNTIL WKS-ORD-J > WKS-NUM-HT.
009280 721-SUMA-VENTANA-CORTA-E. EXIT.
009290
009300 723-ACUMULA-CORTA SECTION.
009310     ADD WKS-HT-PRECIO (WKS-ORD-J) TO WKS-SUMA-CORTA.
009320 723-ACUMULA-CORTA-E. EXIT.
009330
009340 722-SUMA-VENTANA-LARGA SECTION.
009350     MOVE 0 TO WKS-SUMA-LARGA
009360     COMPUTE WKS-ORD-I = WKS-NUM-HT - WKS-VENTANA-LARGA + 1
009370     PERFORM 724-ACUMULA-LARGA
009380         VARYING WKS-ORD-J FROM WKS-ORD-I BY 1
009390         UNTIL WKS-ORD-J > WKS-NUM-HT.
009400 722-SUMA-VENTANA-LARGA-E. EXIT.
009410
009420 724-ACUMULA-LARGA SECTION.
009430     ADD WKS-HT-PRECIO (WKS-ORD-J) TO WKS-SUMA-LARGA.
009440 724-ACUMULA-LARGA-E. EXIT.
009450******************************************************************
009460*              R E G R A B A   E L   M A E S T R O               *
009470******************************************************************
009480 750-GRABA-MAESTRO SECTION.
009490     OPEN OUTPUT TRPOSM
009500     IF FS-TRPOSM NOT = 0
009510        MOVE 'OPEN'   TO ACCION
009520        MOVE SPACES   TO LLAVE
009530        MOVE 'TRPOSM' TO ARCHIVO
009540        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
009550             LLAVE, FS-TRPOSM, FSE-TRPOSM
009560        DISPLAY 'TRK1B01 => NO REGRABO TRPOSM, STATUS: '
009570                FS-TRPOSM
009580     ELSE
009590        PERFORM 751-ESCRIBE-UN-MAESTRO
009600            VARYING WKS-I FROM 1 BY 1
009610            UNTIL WKS-I > WKS-NUM-MAESTRO
009620        CLOSE TRPOSM
009630     END-IF.
009640 750-GRABA-MAESTRO-E. EXIT.
009650
009660 751-ESCRIBE-UN-MAESTRO SECTION.
009670     INITIALIZE REG-TRPOSM
009680     MOVE WKS-MTR-TICKER (WKS-I)  TO TRPM-TICKER
009690     MOVE WKS-MTR-CANTIDAD (WKS-I) TO TRPM-CANTIDAD
009700     MOVE WKS-MTR-PRECIO-COMPRA (WKS-I) TO
009710          TRPM-PRECIO-COMPRA
009720     MOVE WKS-MTR-PRECIO-ACTUAL (WKS-I) TO
009730          TRPM-PRECIO-ACTUAL
009740     MOVE WKS-MTR-GANANCIA-PERDIDA (WKS-I) TO
009750          TRPM-GANANCIA-PERDIDA
009760     MOVE WKS-MTR-CUENTA (WKS-I)   TO TRPM-CUENTA
009770     MOVE WKS-MTR-SUCURSAL (WKS-I) TO TRPM-SUCURSAL
009780     MOVE WKS-MTR-MONEDA (WKS-I)   TO TRPM-MONEDA
009790     MOVE WKS-MTR-CODIGO-ORIGEN (WKS-I) TO
009800          TRPM-CODIGO-ORIGEN
009810     MOVE WKS-MTR-ESTADO-POSICION (WKS-I) TO
009820          TRPM-ESTADO-POSICION
009830     MOVE WKS-MTR-FECHA-ALTA (WKS-I) TO TRPM-FECHA-ALTA
009840     MOVE WKS-MTR-FECHA-ULT-MOV (WKS-I) TO
009850          TRPM-FECHA-ULT-MOV
009860     MOVE WKS-MTR-USUARIO-ULT-MOV (WKS-I) TO
009870          TRPM-USUARIO-ULT-MOV
009880     MOVE WKS-MTR-NUM-LOTE-CONV (WKS-I) TO
009890          TRPM-NUM-LOTE-CONVERSION
009900     WRITE REG-TRPOSM
009910     IF FS-TRPOSM NOT = 0
009920        DISPLAY 'TRK1B01 => ERROR AL GRABAR TRPOSM, '
009930                'STATUS: ' FS-TRPOSM
009940     END-IF.
009950 751-ESCRIBE-UN-MAESTRO-E. EXIT.
009960******************************************************************
009970*              R E S U M E N   D E   L A   C O R R I D A         *
009980******************************************************************
009990 800-DESPLIEGA-RESUMEN SECTION.
010000     DISPLAY '***********************************************'
010010     IF PAQUETE-VALIDO
010020        DISPLAY 'RESULTADO DEL PAQUETE:      VALIDO'
010030     ELSE
010040        DISPLAY 'RESULTADO DEL PAQUETE:      INVALIDO'
010050        DISPLAY 'MENSAJE:                    '
010060                WKS-MENSAJE-ERROR
010070     END-IF
010080     MOVE WKS-POSICIONES-EVALUADAS TO WKS-MASCARA
010090     DISPLAY 'POSICIONES EVALUADAS:       ' WKS-MASCARA
010100     MOVE WKS-TOTAL-PNL TO WKS-MASCARA-PNL
010110     DISPLAY 'GANANCIA/PERDIDA TOTAL:      ' WKS-MASCARA-PNL
010120     MOVE WKS-TRANSACCIONES-ESCRITAS TO WKS-MASCARA
010130     DISPLAY 'TRANSACCIONES REGISTRADAS:  ' WKS-MASCARA
010140     MOVE WKS-DECISIONES-ESCRITAS TO WKS-MASCARA
010150     DISPLAY 'DECISIONES EMITIDAS:        ' WKS-MASCARA
010160     MOVE WKS-TOTAL-REGISTROS-GRABADOS TO WKS-MASCARA
010170     DISPLAY 'TOTAL RENGLONES GRABADOS:   ' WKS-MASCARA
010180     PERFORM 810-MUESTRA-DECISION
010190         VARYING WKS-I FROM 1 BY 1
010200         UNTIL WKS-I > WKS-NUM-TICKERS-DIST
010210     DISPLAY '***********************************************'.
010220 800-DESPLIEGA-RESUMEN-E. EXIT.
010230
010240 810-MUESTRA-DECISION SECTION.
010250     DISPLAY '  DECISION: ' WKS-DEC-TICKER (WKS-I)
010260             ' => ' WKS-DEC-DECISION (WKS-I).
010270 810-MUESTRA-DECISION-E. EXIT.
010280******************************************************************
010290*                    C I E R R A   A R C H I V O S               *
010300******************************************************************
010310 900-CIERRA-ARCHIVOS SECTION.
010320     CLOSE TRPOSE TRMKTE TRMKHE TRDECO TRHISL.
010330 900-CIERRA-ARCHIVOS-E. EXIT.
